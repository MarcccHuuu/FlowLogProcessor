000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWLKREC                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - lookup table         *
000600*                     input record (LKUPTAB DD)                  *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one line of the port/protocol-to-tag lookup     *
001000*      table.  The file is a comma-delimited text file with a    *
001100*      one-line header (Port,Protocol,Tag); the header is never  *
001200*      parsed as data.  Fields are split out of LKUP-CSV-TEXT    *
001300*      by UNSTRING in FLOWMAIN paragraph 1200-PARSE-LOOKUP-LINE. *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*   PN= REASON   DATE     BY   REMARKS                           *
001900*   D0  INITIAL  031504   RCL  INITIAL VERSION - LOOKUP TABLE    *
002000*                                      RECORD FOR TAGGING JOB.   *
002100*   D1  TKT4471  091604   RCL  WIDENED FILLER FOR FUTURE COLUMNS.*
002200*                                                                *
002300******************************************************************
002400     01  LKUP-CSV-RECORD.
002500         05  LKUP-CSV-TEXT               PIC X(78).
002600         05  FILLER                      PIC X(02).
