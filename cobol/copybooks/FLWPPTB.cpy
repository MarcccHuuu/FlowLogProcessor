000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWPPTB                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - port/protocol-count  *
000600*                     accumulator table                          *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Working-storage table of distinct destination-port /     *
001000*      protocol combinations seen so far and their running       *
001100*      counts.  An entry is created with a count of 1 the        *
001200*      first time a combination is seen and incremented on       *
001300*      every later occurrence.  Maintained by FLOWHDLR            *
001400*      paragraph 2400-UPDATE-PP-COUNT; written out by FLOWMAIN    *
001500*      paragraph 7200-WRITE-PP-REPORT.                            *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   PN= REASON   DATE     BY   REMARKS                           *
002100*   D0  INITIAL  031504   RCL  INITIAL VERSION - 2000 COMBO MAX. *
002200*   D1  TKT4471  091604   RCL  ADDED KEY-PARTS REDEFINES FOR     *
002300*                              REPORT LINE BUILD.                *
002400*   D2  TKT5480  051412   JLT  ENTRY/COUNT FIELDS RECAST FROM    *
002500*                              COMP TO COMP-3 PER SITE STANDARDS *
002600*                              REVIEW.                           *
002700*                                                                *
002800******************************************************************
002900     01  WS-PP-COUNT-TABLE.
003000         05  WS-PPT-ENTRY-COUNT          PIC S9(4) COMP-3
003100                                         VALUE +0.
003200         05  WS-PPT-TABLE-FULL-SW        PIC X VALUE 'N'.
003300             88  WS-PPT-TABLE-FULL           VALUE 'Y'.
003400             88  WS-PPT-TABLE-NOT-FULL       VALUE 'N'.
003500         05  WS-PPT-ENTRY OCCURS 2000 TIMES
003600                          INDEXED BY WS-PPT-NDX.
003700             10  WS-PPT-KEY.
003800                 15  WS-PPT-PORT         PIC X(05).
003900                 15  WS-PPT-SEP          PIC X(01).
004000                 15  WS-PPT-PROTOCOL     PIC X(08).
004100             10  WS-PPT-KEY-PARTS REDEFINES WS-PPT-KEY.
004200                 15  WS-PPT-RPT-PORT     PIC X(05).
004300                 15  FILLER              PIC X(01).
004400                 15  WS-PPT-RPT-PROTO    PIC X(08).
004500             10  WS-PPT-COUNT            PIC S9(9) COMP-3.
004600             10  FILLER                  PIC X(02).
