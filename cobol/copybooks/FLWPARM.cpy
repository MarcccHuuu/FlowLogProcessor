000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWPARM                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - FLOWHDLR call        *
000600*                     parameter block                            *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Parameter area passed on the CALL 'FLOWHDLR' issued by    *
001000*      FLOWMAIN paragraph 3200-CALL-FLOW-HANDLER once per        *
001100*      flow-log line.  Copied into an 01 in both the calling      *
001200*      program's WORKING-STORAGE and the called program's         *
001300*      LINKAGE SECTION so the layouts always agree.               *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*   PN= REASON   DATE     BY   REMARKS                           *
001900*   D0  INITIAL  031504   RCL  INITIAL VERSION.                  *
002000*   D1  TKT5481  062012   JLT  FIELD NAMES NO LONGER CARRY AN    *
002100*                              LK- PREFIX - RENAMED TO MATCH THE *
002200*                              PLAIN BUSINESS NAMES USED IN THE  *
002300*                              REST OF THE JOB'S LINKAGE AREAS.  *
002400*                                                                *
002500******************************************************************
002600*    INPUT
002700         05  FLOW-LINE-TEXT              PIC X(200).
002800*    OUTPUT
002900         05  RECORD-VALID-SW             PIC X.
003000             88  RECORD-VALID                VALUE 'Y'.
003100             88  RECORD-INVALID              VALUE 'N'.
003200         05  FILLER                      PIC X(04).
