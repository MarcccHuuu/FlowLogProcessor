000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWTAGRC                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - tag-count            *
000600*                     summary output record (TAGCNT DD)          *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one line of the tag-count CSV report.  The     *
001000*      header line "Tag,Count" is always written first, even    *
001100*      when the flow-log produced no data, followed by one       *
001200*      line per distinct tag and its count.  Built in FLOWMAIN   *
001300*      paragraph 7100-BUILD-TAG-DETAIL.                          *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*   PN= REASON   DATE     BY   REMARKS                           *
001900*   D0  INITIAL  031504   RCL  INITIAL VERSION.                  *
002000*                                                                *
002100******************************************************************
002200     01  TAG-CNT-RECORD.
002300         05  TAG-CNT-TEXT                PIC X(38).
002400         05  FILLER                      PIC X(02).
