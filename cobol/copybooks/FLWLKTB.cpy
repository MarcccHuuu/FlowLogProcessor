000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWLKTB                                        *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - in-memory lookup     *
000600*                     table (loaded once from LKUPTAB)           *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Working-storage table built once in FLOWMAIN paragraph    *
001000*      1100-LOAD-LOOKUP-TABLE from the lookup_table.csv file.    *
001100*      Keyed on port + protocol (protocol already folded to      *
001200*      lower case and both parts trimmed at load time).  Passed  *
001300*      by reference to FLOWHDLR on every CALL so the handler     *
001400*      can resolve a tag without re-reading the file.  Searched  *
001500*      linearly - the table is not maintained in sorted order.   *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   PN= REASON   DATE     BY   REMARKS                           *
002100*   D0  INITIAL  031504   RCL  INITIAL VERSION - 500 ENTRY MAX.  *
002200*   D1  TKT4471  091604   RCL  ADDED KEY-PARTS REDEFINES FOR     *
002300*                              DIAGNOSTIC DISPLAY OF BAD KEYS.   *
002400*   D2  TKT5480  051412   JLT  ENTRY COUNT RECAST FROM COMP TO   *
002500*                              COMP-3 PER SITE STANDARDS REVIEW. *
002600*                                                                *
002700******************************************************************
002800     01  WS-LOOKUP-TABLE.
002900         05  WS-LKT-ENTRY-COUNT          PIC S9(4) COMP-3
003000                                         VALUE +0.
003100         05  WS-LKT-TABLE-FULL-SW        PIC X VALUE 'N'.
003200             88  WS-LKT-TABLE-FULL           VALUE 'Y'.
003300             88  WS-LKT-TABLE-NOT-FULL       VALUE 'N'.
003400         05  WS-LKT-ENTRY OCCURS 500 TIMES
003500                          INDEXED BY WS-LKT-NDX.
003600             10  WS-LKT-KEY.
003700                 15  WS-LKT-KEY-PORT     PIC X(05).
003800                 15  WS-LKT-KEY-SEP      PIC X(01).
003900                 15  WS-LKT-KEY-PROTOCOL PIC X(08).
004000             10  WS-LKT-KEY-PARTS REDEFINES WS-LKT-KEY.
004100                 15  WS-LKT-DIAG-PORT    PIC X(05).
004200                 15  FILLER              PIC X(01).
004300                 15  WS-LKT-DIAG-PROTO   PIC X(08).
004400             10  WS-LKT-TAG              PIC X(20).
004500             10  FILLER                  PIC X(06).
