000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWTAGTB                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - tag-count            *
000600*                     accumulator table                          *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Working-storage table of distinct tags seen so far and    *
001000*      their running counts.  An entry is created with a count   *
001100*      of 1 the first time a tag is seen and incremented on      *
001200*      every later occurrence.  Maintained by FLOWHDLR paragraph *
001300*      2600-UPDATE-TAG-COUNT; written out by FLOWMAIN paragraph  *
001400*      7000-WRITE-TAG-REPORT.  Entries stay in first-occurrence  *
001500*      order; no sort is performed against this table.          *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   PN= REASON   DATE     BY   REMARKS                           *
002100*   D0  INITIAL  031504   RCL  INITIAL VERSION - 50 TAG MAX.     *
002200*   D1  TKT5480  051412   JLT  ENTRY/COUNT FIELDS RECAST FROM    *
002300*                              COMP TO COMP-3 PER SITE STANDARDS *
002400*                              REVIEW.                           *
002500*                                                                *
002600******************************************************************
002700     01  WS-TAG-COUNT-TABLE.
002800         05  WS-TGT-ENTRY-COUNT          PIC S9(4) COMP-3
002900                                         VALUE +0.
003000         05  WS-TGT-TABLE-FULL-SW        PIC X VALUE 'N'.
003100             88  WS-TGT-TABLE-FULL           VALUE 'Y'.
003200             88  WS-TGT-TABLE-NOT-FULL       VALUE 'N'.
003300         05  WS-TGT-ENTRY OCCURS 50 TIMES
003400                          INDEXED BY WS-TGT-NDX.
003500             10  WS-TGT-TAG              PIC X(20).
003600             10  WS-TGT-COUNT            PIC S9(9) COMP-3.
003700             10  FILLER                  PIC X(04).
