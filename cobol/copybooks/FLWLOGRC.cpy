000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWLOGRC                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - VPC flow-log         *
000600*                     input record (FLOWLOG DD)                  *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one line of the network flow-log file.  Each   *
001000*      line is a space-delimited, positional text record, AWS   *
001100*      VPC flow-log v2 style, of variable length up to 200       *
001200*      bytes.  Only field 6 (destination port) and field 8       *
001300*      (IANA protocol number) are used by this job; all other    *
001400*      fields ride along unexamined.  Splitting is done in       *
001500*      FLOWHDLR paragraph 2000-SPLIT-AND-VALIDATE.               *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   PN= REASON   DATE     BY   REMARKS                           *
002100*   D0  INITIAL  031504   RCL  INITIAL VERSION.                  *
002200*                                                                *
002300******************************************************************
002400     01  FLOW-LOG-RECORD.
002500         05  FLOW-LOG-TEXT               PIC X(198).
002600         05  FILLER                      PIC X(02).
