000100******************************************************************
000200*                                                                *
000300* COPYBOOK NAME = FLWPPREC                                       *
000400*                                                                *
000500* DESCRIPTIVE NAME = Flow-log tagging job - port/protocol-count  *
000600*                     summary output record (PPCNT DD)           *
000700*                                                                *
000800* FUNCTION =                                                     *
000900*      Describes one line of the port/protocol-count CSV        *
001000*      report.  The header line "Port,Protocol,Count" is        *
001100*      always written first, followed by one line per distinct  *
001200*      destination-port/protocol combination and its count.     *
001300*      Built in FLOWMAIN paragraph 7300-BUILD-PP-DETAIL.         *
001400*                                                                *
001500*----------------------------------------------------------------*
001600*                                                                *
001700* CHANGE ACTIVITY :                                              *
001800*   PN= REASON   DATE     BY   REMARKS                           *
001900*   D0  INITIAL  031504   RCL  INITIAL VERSION.                  *
002000*                                                                *
002100******************************************************************
002200     01  PP-CNT-RECORD.
002300         05  PP-CNT-TEXT                 PIC X(38).
002400         05  FILLER                      PIC X(02).
