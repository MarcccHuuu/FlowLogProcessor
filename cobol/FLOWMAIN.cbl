000100******************************************************************
000200*                                                                *
000300* PROGRAM:  FLOWMAIN                                             *
000400*                                                                *
000500* AUTHOR :  R. C. LINDQUIST                                      *
000600*           SYSTEMS PROGRAMMING - BATCH SECTION                  *
000700*                                                                *
000800* Batch driver for the flow-log tagging and counting job.        *
000900* Loads the port/protocol-to-tag lookup table (LKUPTAB DD),      *
001000* reads the network flow-log file (FLOWLOG DD) one line at a     *
001100* time, CALLs FLOWHDLR to resolve each line's tag and update     *
001200* the running counts, then writes the two CSV summary reports    *
001300* (TAGCNT DD and PPCNT DD).  Follows the same sequential-read-     *
001400* plus-CALLed-subprogram shape used by the other batch drivers   *
001500* in this section's library.                                    *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   DATE-WRITTEN  15 MAR 1986  RCL  ORIGINAL FLOWMAIN - DRIVES   *
002100*                                   THE FLOW-LOG TAGGING JOB.    *
002200*   02 JUN 1986  RCL   TKT3301  ADDED 3-FIELD MINIMUM CHECK ON   *
002300*                               LOOKUP LINES PER DATA CONTROL.   *
002400*   19 SEP 1987  RCL   TKT3355  LOOKUP PROTOCOL COLUMN NOW       *
002500*                               FOLDED TO LOWER CASE AT LOAD.    *
002600*   11 JAN 1989  WMH   TKT3812  HEADER LINE ON LOOKUP FILE IS    *
002700*                               NOW SKIPPED BY LINE COUNT, NOT   *
002800*                               BY CONTENT MATCH.                *
002900*   30 APR 1990  WMH   TKT3960  LEADING-BLANK TRIM ROUTINE       *
003000*                               ADDED FOR PORT/PROTOCOL/TAG.     *
003100*   14 FEB 1992  RCL   TKT4108  BOTH REPORTS NOW ALWAYS WRITE    *
003200*                               THEIR HEADER LINE, EVEN WHEN     *
003300*                               THE FLOW-LOG FILE IS EMPTY.      *
003400*   06 AUG 1993  DJP   TKT4204  LOOKUP TABLE LIMIT RAISED FROM   *
003500*                               200 TO 500 ENTRIES.              *
003600*   22 MAR 1995  DJP   TKT4290  ALL RUNNING COUNTERS CONVERTED   *
003700*                               FROM DISPLAY TO COMP PER SITE    *
003800*                               STANDARDS REVIEW.                *
003900*   09 SEP 1998  KLR   TKT4471  Y2K REMEDIATION - RUN-DATE       *
004000*                               DISPLAY REVIEWED; 2-DIGIT YEAR   *
004100*                               IS FOR THE CONSOLE LOG ONLY AND  *
004200*                               IS NOT USED IN ANY COMPARISON.   *
004300*                               NO LOGIC CHANGE REQUIRED.        *
004400*   17 JAN 1999  KLR   TKT4471  ADDED JOB SUMMARY DISPLAY AT     *
004500*                               END OF RUN PER OPERATIONS        *
004600*                               REQUEST.                         *
004700*   03 OCT 2001  BTW   TKT4802  FILE OPEN/READ ERRORS NOW        *
004800*                               DISPLAYED AND JOB ENDS CLEANLY   *
004900*                               INSTEAD OF ABENDING.             *
005000*   28 JUL 2004  BTW   TKT5017  PORT/PROTOCOL TABLE LIMIT        *
005100*                               RAISED FROM 500 TO 2000 ENTRIES  *
005200*                               (SEE FLWPPTB COPYBOOK).          *
005300*   11 NOV 2009  MSA   TKT5266  MINOR COMMENT CLEANUP - NO       *
005400*                               LOGIC CHANGE.                    *
005500*   14 MAY 2012  JLT   TKT5480  RECORD/ENTRY COUNT FIELDS RECAST *
005600*                               FROM COMP TO COMP-3 TO MATCH THE *
005700*                               PACKED-DECIMAL STANDARD USED BY  *
005800*                               THE OTHER BATCH ACCUMULATORS IN  *
005900*                               THIS SECTION'S LIBRARY.          *
006000*   20 JUN 2012  JLT   TKT5481  FLOWHDLR CALL PARAMETER RENAMED  *
006100*                               FROM LK-FLOW-PARM TO PLAIN       *
006200*                               FLOW-HANDLER-PARM TO MATCH SITE  *
006300*                               LINKAGE NAMING.                  *
006400*   05 JUL 2012  JLT   TKT5502  ADDED CONS-DEVICE MNEMONIC IN    *
006500*                               SPECIAL-NAMES SO OPERATOR        *
006600*                               MESSAGES ROUTE EXPLICITLY TO THE *
006700*                               CONSOLE INSTEAD OF SYSOUT.       *
006800*                                                                *
006900******************************************************************
007000 IDENTIFICATION DIVISION.
007100 PROGRAM-ID. FLOWMAIN.
007200 AUTHOR. R. C. LINDQUIST.
007300 INSTALLATION. SYSTEMS PROGRAMMING - BATCH SECTION.
007400 DATE-WRITTEN. 15 MAR 1986.
007500 DATE-COMPILED.
007600 SECURITY.  INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE
007700     DATA PROCESSING.
007800******************************************************************
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SPECIAL-NAMES.
008200     CONSOLE IS CONS-DEVICE.
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT LOOKUP-TABLE-FILE ASSIGN TO LKUPTAB
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS WS-LKUP-STATUS.
008800     SELECT FLOW-LOG-FILE ASSIGN TO FLOWLOG
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-FLOWLOG-STATUS.
009100     SELECT TAG-COUNT-FILE ASSIGN TO TAGCNT
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         FILE STATUS IS WS-TAGCNT-STATUS.
009400     SELECT PP-COUNT-FILE ASSIGN TO PPCNT
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-PPCNT-STATUS.
009700******************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  LOOKUP-TABLE-FILE
010100     LABEL RECORDS ARE STANDARD.
010200     COPY FLWLKREC.
010300 FD  FLOW-LOG-FILE
010400     LABEL RECORDS ARE STANDARD.
010500     COPY FLWLOGRC.
010600 FD  TAG-COUNT-FILE
010700     LABEL RECORDS ARE STANDARD.
010800     COPY FLWTAGRC.
010900 FD  PP-COUNT-FILE
011000     LABEL RECORDS ARE STANDARD.
011100     COPY FLWPPREC.
011200******************************************************************
011300 WORKING-STORAGE SECTION.
011400******************************************************************
011500*    RUN DATE FOR THE OPERATOR CONSOLE LOG.                      *
011600******************************************************************
011700 01  WS-RUN-DATE-FIELDS.
011800     05  WS-RUN-DATE.
011900         10  WS-RUN-YY               PIC 99.
012000         10  WS-RUN-MM               PIC 99.
012100         10  WS-RUN-DD               PIC 99.
012200     05  WS-RUN-DATE-DISPLAY REDEFINES WS-RUN-DATE
012300                             PIC 9(06).
012400     05  FILLER                      PIC X(04).
012500******************************************************************
012600*    FILE STATUS AND END-OF-FILE SWITCHES.                       *
012700******************************************************************
012800 01  WS-FILE-STATUS-FIELDS.
012900     05  WS-LKUP-STATUS              PIC XX VALUE SPACES.
013000     05  WS-FLOWLOG-STATUS           PIC XX VALUE SPACES.
013100     05  WS-TAGCNT-STATUS            PIC XX VALUE SPACES.
013200     05  WS-PPCNT-STATUS             PIC XX VALUE SPACES.
013300     05  WS-LKUP-EOF-SW              PIC X  VALUE 'N'.
013400         88  WS-LKUP-EOF                     VALUE 'Y'.
013500         88  WS-LKUP-NOT-EOF                 VALUE 'N'.
013600     05  WS-FLOWLOG-EOF-SW           PIC X  VALUE 'N'.
013700         88  WS-FLOWLOG-EOF                  VALUE 'Y'.
013800         88  WS-FLOWLOG-NOT-EOF              VALUE 'N'.
013900     05  FILLER                      PIC X(04).
014000******************************************************************
014100*    DIAGNOSTIC MESSAGE WORK AREA - I/O ERRORS ARE REPORTED,     *
014200*    THE JOB ENDS CLEANLY, NO DATA CORRUPTION RESULTS.           *
014300******************************************************************
014400 01  WS-ERROR-MSG-FIELDS.
014500     05  WS-ERROR-MSG-TEXT           PIC X(40).
014600     05  WS-ERROR-MSG-STATUS         PIC XX.
014700     05  FILLER                      PIC X(04).
014800******************************************************************
014900*    LOOKUP-TABLE LOAD FIELDS.                                   *
015000******************************************************************
015100 01  WS-LKUP-COUNTERS.
015200     05  WS-LKUP-LINE-COUNT          PIC S9(6) COMP-3 VALUE +0.
015300     05  FILLER                      PIC X(04).
015400******************************************************************
015500*    STANDALONE SCRATCH COUNTERS - EACH IS RESET AND USED       *
015600*    WITHIN A SINGLE PARAGRAPH, NOT PART OF ANY GROUP PASSED    *
015700*    ON A CALL, SO EACH STANDS ALONE AT THE 77 LEVEL.           *
015800******************************************************************
015900 77  WS-LKUP-FIELD-TALLY              PIC S9(4) COMP VALUE ZERO.
016000 77  WS-TRIM-LEAD-CNT                 PIC S9(4) COMP.
016100 01  WS-LKUP-PARSE-FIELDS.
016200     05  WS-LKUP-RAW-F1              PIC X(30).
016300     05  WS-LKUP-RAW-F2              PIC X(30).
016400     05  WS-LKUP-RAW-F3              PIC X(30).
016500     05  WS-LKUP-RAW-F4              PIC X(30).
016600     05  WS-LKUP-PORT-TRIMMED        PIC X(05).
016700     05  WS-LKUP-PROTO-TRIMMED       PIC X(08).
016800     05  WS-LKUP-TAG-TRIMMED         PIC X(20).
016900     05  FILLER                      PIC X(04).
017000 01  WS-LKUP-KEY-AREA.
017100     05  WS-LKUP-KEY                 PIC X(14).
017200     05  WS-LKUP-KEY-PARTS REDEFINES WS-LKUP-KEY.
017300         10  WS-LKUP-KEY-PORT        PIC X(05).
017400         10  WS-LKUP-KEY-SEP         PIC X(01).
017500         10  WS-LKUP-KEY-PROTO       PIC X(08).
017600     05  FILLER                      PIC X(04).
017700******************************************************************
017800*    GENERAL-PURPOSE LEADING-BLANK TRIM WORK AREA.               *
017900******************************************************************
018000 01  WS-TRIM-FIELDS.
018100     05  WS-TRIM-WORK                PIC X(20).
018200     05  WS-TRIM-RESULT              PIC X(20).
018300     05  FILLER                      PIC X(04).
018400******************************************************************
018500*    FLOW-LOG PROCESSING COUNTERS.                               *
018600******************************************************************
018700 01  WS-FLOW-COUNTERS.
018800     05  WS-FLOW-RECS-READ           PIC S9(9) COMP-3 VALUE +0.
018900     05  WS-FLOW-RECS-PROCESSED      PIC S9(9) COMP-3 VALUE +0.
019000     05  WS-FLOW-RECS-SKIPPED        PIC S9(9) COMP-3 VALUE +0.
019100     05  FILLER                      PIC X(04).
019200******************************************************************
019300*    REPORT-LINE BUILD WORK AREA.                                *
019400******************************************************************
019500 01  WS-REPORT-WORK-FIELDS.
019600     05  WS-COUNT-DISPLAY-WORK       PIC 9(9).
019700     05  WS-SUMMARY-EDIT             PIC ZZZ,ZZZ,ZZ9.
019800     05  FILLER                      PIC X(04).
019900******************************************************************
020000*    FLOWHDLR CALL PARAMETER AND SHARED ACCUMULATOR TABLES.      *
020100******************************************************************
020200 01  FLOW-HANDLER-PARM.
020300     COPY FLWPARM.
020400     COPY FLWLKTB.
020500     COPY FLWTAGTB.
020600     COPY FLWPPTB.
020700******************************************************************
020800 PROCEDURE DIVISION.
020900******************************************************************
021000 0000-MAIN-CONTROL.
021100     ACCEPT WS-RUN-DATE FROM DATE.
021200     DISPLAY 'FLOWMAIN STARTED - RUN DATE (YYMMDD) '
021300         WS-RUN-DATE-DISPLAY.
021400     PERFORM 1000-OPEN-LOOKUP-FILE.
021500     PERFORM 1100-LOAD-LOOKUP-TABLE THRU 1100-EXIT
021600         UNTIL WS-LKUP-EOF.
021700     PERFORM 1900-CLOSE-LOOKUP-FILE.
021800     PERFORM 2000-OPEN-FLOW-LOG-FILE.
021900     PERFORM 3000-PROCESS-FLOW-LOG THRU 3000-EXIT
022000         UNTIL WS-FLOWLOG-EOF.
022100     PERFORM 3900-CLOSE-FLOW-LOG-FILE.
022200     PERFORM 7000-WRITE-TAG-REPORT THRU 7000-EXIT.
022300     PERFORM 7200-WRITE-PP-REPORT THRU 7200-EXIT.
022400     PERFORM 7900-CLOSE-REPORT-FILES.
022500     PERFORM 9000-DISPLAY-JOB-SUMMARY.
022600     GOBACK.
022700******************************************************************
022800*    STEP 1 - OPEN AND LOAD THE LOOKUP TABLE.                    *
022900******************************************************************
023000 1000-OPEN-LOOKUP-FILE.
023100     OPEN INPUT LOOKUP-TABLE-FILE.
023200     IF WS-LKUP-STATUS NOT = '00'
023300         MOVE 'ERROR OPENING LOOKUP TABLE FILE.'
023400             TO WS-ERROR-MSG-TEXT
023500         MOVE WS-LKUP-STATUS TO WS-ERROR-MSG-STATUS
023600         PERFORM 8000-FILE-ERROR-MESSAGE
023700         SET WS-LKUP-EOF TO TRUE.
023800*    TKT3812 - HEADER NOW SKIPPED BY LINE COUNT.                  TKT3812 
023900 1100-LOAD-LOOKUP-TABLE.
024000     PERFORM 1300-READ-LOOKUP-FILE.
024100     IF WS-LKUP-EOF
024200         GO TO 1100-EXIT.
024300     ADD 1 TO WS-LKUP-LINE-COUNT.
024400     IF WS-LKUP-LINE-COUNT = 1
024500         GO TO 1100-EXIT.
024600     PERFORM 1200-PARSE-LOOKUP-LINE.
024700 1100-EXIT.
024800     EXIT.
024900 1200-PARSE-LOOKUP-LINE.
025000     MOVE SPACES TO WS-LKUP-RAW-F1 WS-LKUP-RAW-F2
025100         WS-LKUP-RAW-F3 WS-LKUP-RAW-F4.
025200     MOVE ZERO TO WS-LKUP-FIELD-TALLY.
025300     UNSTRING LKUP-CSV-TEXT DELIMITED BY ','
025400         INTO WS-LKUP-RAW-F1 WS-LKUP-RAW-F2
025500              WS-LKUP-RAW-F3 WS-LKUP-RAW-F4
025600         TALLYING IN WS-LKUP-FIELD-TALLY
025700     END-UNSTRING.
025800     IF WS-LKUP-FIELD-TALLY < 3
025900         GO TO 1200-EXIT.
026000     MOVE WS-LKUP-RAW-F1 TO WS-TRIM-WORK.
026100     PERFORM 1250-TRIM-LEADING-BLANKS THRU 1250-EXIT.
026200     MOVE WS-TRIM-RESULT TO WS-LKUP-PORT-TRIMMED.
026300     MOVE WS-LKUP-RAW-F2 TO WS-TRIM-WORK.
026400     PERFORM 1250-TRIM-LEADING-BLANKS THRU 1250-EXIT.
026500     MOVE WS-TRIM-RESULT TO WS-LKUP-PROTO-TRIMMED.
026600     INSPECT WS-LKUP-PROTO-TRIMMED CONVERTING
026700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
026800         TO   'abcdefghijklmnopqrstuvwxyz'.
026900     MOVE WS-LKUP-RAW-F3 TO WS-TRIM-WORK.
027000     PERFORM 1250-TRIM-LEADING-BLANKS THRU 1250-EXIT.
027100     MOVE WS-TRIM-RESULT TO WS-LKUP-TAG-TRIMMED.
027200     MOVE WS-LKUP-PORT-TRIMMED  TO WS-LKUP-KEY-PORT.
027300     MOVE ','                   TO WS-LKUP-KEY-SEP.
027400     MOVE WS-LKUP-PROTO-TRIMMED TO WS-LKUP-KEY-PROTO.
027500     IF WS-LKT-ENTRY-COUNT NOT < 500
027600         SET WS-LKT-TABLE-FULL TO TRUE
027700         GO TO 1200-EXIT.
027800     ADD 1 TO WS-LKT-ENTRY-COUNT.
027900     MOVE WS-LKUP-KEY         TO WS-LKT-KEY (WS-LKT-ENTRY-COUNT).
028000     MOVE WS-LKUP-TAG-TRIMMED TO WS-LKT-TAG (WS-LKT-ENTRY-COUNT).
028100 1200-EXIT.
028200     EXIT.
028300******************************************************************
028400*    TRIM LEADING BLANKS FROM WS-TRIM-WORK INTO WS-TRIM-RESULT.  *
028500*    TRAILING BLANKS NEED NO SEPARATE TRIM - COBOL ALPHANUMERIC  *
028600*    COMPARISON ALREADY TREATS THEM AS EQUIVALENT TO PADDING.    *
028700******************************************************************
028800 1250-TRIM-LEADING-BLANKS.
028900     MOVE SPACES TO WS-TRIM-RESULT.
029000     MOVE ZERO TO WS-TRIM-LEAD-CNT.
029100     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD-CNT
029200         FOR LEADING SPACE.
029300     IF WS-TRIM-LEAD-CNT < 20
029400         MOVE WS-TRIM-WORK (WS-TRIM-LEAD-CNT + 1 :)
029500             TO WS-TRIM-RESULT.
029600 1250-EXIT.
029700     EXIT.
029800 1300-READ-LOOKUP-FILE.
029900     READ LOOKUP-TABLE-FILE
030000         AT END SET WS-LKUP-EOF TO TRUE
030100     END-READ.
030200     IF WS-LKUP-STATUS = '00' OR WS-LKUP-STATUS = '10'
030300         CONTINUE
030400     ELSE
030500         MOVE 'ERROR READING LOOKUP TABLE FILE.'
030600             TO WS-ERROR-MSG-TEXT
030700         MOVE WS-LKUP-STATUS TO WS-ERROR-MSG-STATUS
030800         PERFORM 8000-FILE-ERROR-MESSAGE
030900         SET WS-LKUP-EOF TO TRUE.
031000 1900-CLOSE-LOOKUP-FILE.
031100     CLOSE LOOKUP-TABLE-FILE.
031200******************************************************************
031300*    STEP 2/3 - OPEN THE FLOW-LOG AND REPORT FILES, THEN DRIVE   *
031400*    ONE CALL TO FLOWHDLR PER FLOW-LOG LINE.                     *
031500******************************************************************
031600 2000-OPEN-FLOW-LOG-FILE.
031700     OPEN INPUT  FLOW-LOG-FILE
031800          OUTPUT TAG-COUNT-FILE
031900          OUTPUT PP-COUNT-FILE.
032000     IF WS-FLOWLOG-STATUS NOT = '00'
032100         MOVE 'ERROR OPENING FLOW LOG FILE.'
032200             TO WS-ERROR-MSG-TEXT
032300         MOVE WS-FLOWLOG-STATUS TO WS-ERROR-MSG-STATUS
032400         PERFORM 8000-FILE-ERROR-MESSAGE
032500         SET WS-FLOWLOG-EOF TO TRUE.
032600     IF WS-TAGCNT-STATUS NOT = '00'
032700         MOVE 'ERROR OPENING TAG COUNT REPORT FILE.'
032800             TO WS-ERROR-MSG-TEXT
032900         MOVE WS-TAGCNT-STATUS TO WS-ERROR-MSG-STATUS
033000         PERFORM 8000-FILE-ERROR-MESSAGE
033100         SET WS-FLOWLOG-EOF TO TRUE.
033200     IF WS-PPCNT-STATUS NOT = '00'
033300         MOVE 'ERROR OPENING PORT/PROTOCOL REPORT FILE.'
033400             TO WS-ERROR-MSG-TEXT
033500         MOVE WS-PPCNT-STATUS TO WS-ERROR-MSG-STATUS
033600         PERFORM 8000-FILE-ERROR-MESSAGE
033700         SET WS-FLOWLOG-EOF TO TRUE.
033800*    TKT4802 - READ ERRORS NO LONGER ABEND THE JOB.               TKT4802 
033900 3000-PROCESS-FLOW-LOG.
034000     PERFORM 3100-READ-FLOW-LOG-FILE.
034100     IF WS-FLOWLOG-EOF
034200         GO TO 3000-EXIT.
034300     ADD 1 TO WS-FLOW-RECS-READ.
034400     PERFORM 3200-CALL-FLOW-HANDLER.
034500     IF RECORD-VALID
034600         ADD 1 TO WS-FLOW-RECS-PROCESSED
034700     ELSE
034800         ADD 1 TO WS-FLOW-RECS-SKIPPED.
034900 3000-EXIT.
035000     EXIT.
035100 3100-READ-FLOW-LOG-FILE.
035200     READ FLOW-LOG-FILE
035300         AT END SET WS-FLOWLOG-EOF TO TRUE
035400     END-READ.
035500     IF WS-FLOWLOG-STATUS = '00' OR WS-FLOWLOG-STATUS = '10'
035600         CONTINUE
035700     ELSE
035800         MOVE 'ERROR READING FLOW LOG FILE.'
035900             TO WS-ERROR-MSG-TEXT
036000         MOVE WS-FLOWLOG-STATUS TO WS-ERROR-MSG-STATUS
036100         PERFORM 8000-FILE-ERROR-MESSAGE
036200         SET WS-FLOWLOG-EOF TO TRUE.
036300 3200-CALL-FLOW-HANDLER.
036400     MOVE FLOW-LOG-TEXT TO FLOW-LINE-TEXT.
036500     CALL 'FLOWHDLR' USING FLOW-HANDLER-PARM
036600                           WS-LOOKUP-TABLE
036700                           WS-TAG-COUNT-TABLE
036800                           WS-PP-COUNT-TABLE
036900     END-CALL.
037000 3900-CLOSE-FLOW-LOG-FILE.
037100     CLOSE FLOW-LOG-FILE.
037200******************************************************************
037300*    STEP 4 - WRITE THE TAG-COUNT REPORT.  HEADER IS ALWAYS      *
037400*    WRITTEN, EVEN WHEN NO TAGS WERE ACCUMULATED.                *
037500******************************************************************
037600*    TKT4108 - HEADER LINE NOW ALWAYS WRITTEN.                    TKT4108 
037700 7000-WRITE-TAG-REPORT.
037800     MOVE 'Tag,Count' TO TAG-CNT-TEXT.
037900     WRITE TAG-CNT-RECORD.
038000     PERFORM 7100-BUILD-TAG-DETAIL
038100         VARYING WS-TGT-NDX FROM 1 BY 1
038200         UNTIL WS-TGT-NDX > WS-TGT-ENTRY-COUNT.
038300 7000-EXIT.
038400     EXIT.
038500 7100-BUILD-TAG-DETAIL.
038600     MOVE SPACES TO TAG-CNT-TEXT.
038700     MOVE WS-TGT-COUNT (WS-TGT-NDX) TO WS-COUNT-DISPLAY-WORK.
038800     STRING WS-TGT-TAG (WS-TGT-NDX)  DELIMITED BY SPACE
038900            ','                      DELIMITED BY SIZE
039000            WS-COUNT-DISPLAY-WORK    DELIMITED BY SIZE
039100         INTO TAG-CNT-TEXT
039200     END-STRING.
039300     WRITE TAG-CNT-RECORD.
039400******************************************************************
039500*    STEP 5 - WRITE THE PORT/PROTOCOL-COUNT REPORT.  HEADER IS   *
039600*    ALWAYS WRITTEN, EVEN WHEN NO COMBINATIONS WERE SEEN.        *
039700******************************************************************
039800 7200-WRITE-PP-REPORT.
039900     MOVE 'Port,Protocol,Count' TO PP-CNT-TEXT.
040000     WRITE PP-CNT-RECORD.
040100     PERFORM 7300-BUILD-PP-DETAIL
040200         VARYING WS-PPT-NDX FROM 1 BY 1
040300         UNTIL WS-PPT-NDX > WS-PPT-ENTRY-COUNT.
040400 7200-EXIT.
040500     EXIT.
040600 7300-BUILD-PP-DETAIL.
040700     MOVE SPACES TO PP-CNT-TEXT.
040800     MOVE WS-PPT-COUNT (WS-PPT-NDX) TO WS-COUNT-DISPLAY-WORK.
040900     STRING WS-PPT-RPT-PORT (WS-PPT-NDX)  DELIMITED BY SPACE
041000            ','                           DELIMITED BY SIZE
041100            WS-PPT-RPT-PROTO (WS-PPT-NDX) DELIMITED BY SPACE
041200            ','                           DELIMITED BY SIZE
041300            WS-COUNT-DISPLAY-WORK         DELIMITED BY SIZE
041400         INTO PP-CNT-TEXT
041500     END-STRING.
041600     WRITE PP-CNT-RECORD.
041700 7900-CLOSE-REPORT-FILES.
041800     CLOSE TAG-COUNT-FILE.
041900     CLOSE PP-COUNT-FILE.
042000******************************************************************
042100*    FILE-STATUS DIAGNOSTIC MESSAGE.  I/O ERRORS ARE REPORTED    *
042200*    ON THE OPERATOR CONSOLE; THE JOB CONTINUES TO A CLEAN END.  *
042300******************************************************************
042400 8000-FILE-ERROR-MESSAGE.
042500     DISPLAY 'FLOWMAIN - ' WS-ERROR-MSG-TEXT
042600         ' FILE STATUS=' WS-ERROR-MSG-STATUS
042700         UPON CONS-DEVICE.
042800******************************************************************
042900*    END-OF-JOB SUMMARY FOR THE OPERATOR CONSOLE LOG.            *
043000******************************************************************
043100 9000-DISPLAY-JOB-SUMMARY.
043200     DISPLAY 'FLOWMAIN JOB SUMMARY'.
043300     MOVE WS-LKT-ENTRY-COUNT TO WS-SUMMARY-EDIT.
043400     DISPLAY '  LOOKUP ENTRIES LOADED. . . . : ' WS-SUMMARY-EDIT.
043500     MOVE WS-FLOW-RECS-READ TO WS-SUMMARY-EDIT.
043600     DISPLAY '  FLOW LOG RECORDS READ. . . . : ' WS-SUMMARY-EDIT.
043700     MOVE WS-FLOW-RECS-PROCESSED TO WS-SUMMARY-EDIT.
043800     DISPLAY '  FLOW LOG RECORDS PROCESSED . : ' WS-SUMMARY-EDIT.
043900     MOVE WS-FLOW-RECS-SKIPPED TO WS-SUMMARY-EDIT.
044000     DISPLAY '  FLOW LOG RECORDS SKIPPED . . : ' WS-SUMMARY-EDIT.
044100     MOVE WS-TGT-ENTRY-COUNT TO WS-SUMMARY-EDIT.
044200     DISPLAY '  DISTINCT TAGS WRITTEN. . . . : ' WS-SUMMARY-EDIT.
044300     MOVE WS-PPT-ENTRY-COUNT TO WS-SUMMARY-EDIT.
044400     DISPLAY '  DISTINCT PORT/PROTOCOLS. . . : ' WS-SUMMARY-EDIT.
044500******************************************************************
044600 END PROGRAM FLOWMAIN.
