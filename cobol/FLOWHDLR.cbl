000100******************************************************************
000200*                                                                *
000300* PROGRAM:  FLOWHDLR                                             *
000400*                                                                *
000500* AUTHOR :  R. C. LINDQUIST                                      *
000600*           SYSTEMS PROGRAMMING - BATCH SECTION                  *
000700*                                                                *
000800* Per-record processing engine for the flow-log tagging job.     *
000900* CALLed once per input line by FLOWMAIN.  Splits one VPC        *
001000* flow-log line, translates the protocol number, resolves the    *
001100* business tag from the lookup table built by FLOWMAIN, and      *
001200* updates the two running count tables.  Does no file I/O of     *
001300* its own - all files stay open in the calling program, the      *
001400* same shape used by the other CALLed accumulator subprograms    *
001500* in this section's batch library.                               *
001600*                                                                *
001700*----------------------------------------------------------------*
001800*                                                                *
001900* CHANGE ACTIVITY :                                              *
002000*   DATE-WRITTEN  15 MAR 1986  RCL  ORIGINAL FLOWHDLR - PORT/    *
002100*                                   PROTOCOL RESOLUTION ENGINE   *
002200*                                   FOR THE FLOW-LOG BATCH JOB.  *
002300*   02 JUN 1986  RCL   TKT3301  ADDED 8-FIELD MINIMUM CHECK      *
002400*                               PER DATA CONTROL SIGN-OFF.       *
002500*   19 SEP 1987  RCL   TKT3355  PROTOCOL TRANSLATE TABLE NOW     *
002600*                               REJECTS UNKNOWN PROTOCOL NOS.    *
002700*   11 JAN 1989  WMH   TKT3812  ADDED WS-FLOW-RAW-VIEW SO A      *
002800*                               BLANK-LINE RECORD CAN BE         *
002900*                               DIAGNOSED FROM A CORE DUMP.      *
003000*   30 APR 1990  WMH   TKT3960  COMBO KEY NOW BUILT IN A         *
003100*                               SEPARATE PARAGRAPH SO FLOWMAIN   *
003200*                               COULD REUSE THE SAME LAYOUT.     *
003300*   14 FEB 1992  RCL   TKT4108  CORRECTED KEY SEPARATOR - WAS    *
003400*                               MISSING THE COMMA ON PORTS OF    *
003500*                               EXACTLY 5 DIGITS.                *
003600*   06 AUG 1993  DJP   TKT4204  LOOKUP TABLE SEARCH SET TO STOP  *
003700*                               ON FIRST MATCH, NOT LAST.        *
003800*   22 MAR 1995  DJP   TKT4290  ENTRY-COUNT FIELDS CONVERTED     *
003900*                               FROM DISPLAY TO COMP PER SITE    *
004000*                               STANDARDS REVIEW.                *
004100*   09 SEP 1998  KLR   TKT4471  Y2K REMEDIATION - REVIEWED ALL   *
004200*                               DATE-SENSITIVE FIELDS IN THIS    *
004300*                               MODULE; NONE FOUND, NO CHANGE.   *
004400*   17 JAN 1999  KLR   TKT4471  ADDED DIAGNOSTIC REDEFINES ON    *
004500*                               COMBO KEY AND SPLIT-LINE TABLE   *
004600*                               PER OPERATIONS REQUEST.          *
004700*   03 OCT 2001  BTW   TKT4802  TAG TABLE FULL SWITCH NOW SET    *
004800*                               INSTEAD OF ABENDING WHEN THE     *
004900*                               50-TAG LIMIT IS EXCEEDED.        *
005000*   28 JUL 2004  BTW   TKT5017  PORT/PROTOCOL TABLE LIMIT        *
005100*                               RAISED FROM 500 TO 2000 ENTRIES. *
005200*   11 NOV 2009  MSA   TKT5266  MINOR COMMENT CLEANUP - NO       *
005300*                               LOGIC CHANGE.                    *
005400*   14 MAY 2012  JLT   TKT5480  ENTRY-COUNT FIELDS IN THE SHARED *
005500*                               COUNT TABLES RECAST FROM COMP TO *
005600*                               COMP-3 PER TKT5480 (SEE FLOWMAIN *
005700*                               AND THE FLWLKTB/FLWTAGTB/FLWPPTB *
005800*                               COPYBOOKS).                      *
005900*   05 JUL 2012  JLT   TKT5502  ADDED CONS-DEVICE MNEMONIC IN    *
006000*                               SPECIAL-NAMES; TABLE-FULL        *
006100*                               CONDITIONS NOW ALSO DISPLAYED    *
006200*                               TO THE OPERATOR CONSOLE, NOT     *
006300*                               JUST FLAGGED VIA THE SWITCH.     *
006400*                                                                *
006500******************************************************************
006600 IDENTIFICATION DIVISION.
006700 PROGRAM-ID. FLOWHDLR.
006800 AUTHOR. R. C. LINDQUIST.
006900 INSTALLATION. SYSTEMS PROGRAMMING - BATCH SECTION.
007000 DATE-WRITTEN. 15 MAR 1986.
007100 DATE-COMPILED.
007200 SECURITY.  INTERNAL USE ONLY - NOT FOR DISTRIBUTION OUTSIDE
007300     DATA PROCESSING.
007400******************************************************************
007500 ENVIRONMENT DIVISION.
007600 CONFIGURATION SECTION.
007700 SPECIAL-NAMES.
007800     CONSOLE IS CONS-DEVICE.
007900******************************************************************
008000 DATA DIVISION.
008100 WORKING-STORAGE SECTION.
008200******************************************************************
008300*    FIELDS FOR SPLITTING THE INBOUND FLOW-LOG LINE.  THE FIELD  *
008400*    COUNT STANDS ALONE AT THE 77 LEVEL - IT IS SCRATCH FOR ONE  *
008500*    UNSTRING AND IS NOT PART OF ANY GROUP PASSED ON A CALL.     *
008600******************************************************************
008700 77  WS-FLOW-FIELD-COUNT             PIC S9(4) COMP VALUE ZERO.
008800 01  WS-FLOW-SPLIT-AREA.
008900     05  WS-FLOW-FIELD OCCURS 12 TIMES
009000                       PIC X(45).
009100     05  WS-FLOW-RAW-VIEW REDEFINES WS-FLOW-FIELD
009200                       PIC X(540).
009300     05  FILLER                      PIC X(04).
009400******************************************************************
009500*    PROTOCOL TRANSLATE FIELDS.  VALUES ON THE 88-LEVELS ARE     *
009600*    LEFT-JUSTIFIED WITH TRAILING SPACES BECAUSE THAT IS HOW     *
009700*    UNSTRING DELIVERS A TOKEN INTO WS-FLOW-FIELD.               *
009800******************************************************************
009900 01  WS-PROTOCOL-FIELDS.
010000     05  WS-PROTOCOL-NUM-TEXT        PIC X(03).
010100         88  WS-PROTOCOL-IS-TCP          VALUE '6  '.
010200         88  WS-PROTOCOL-IS-UDP          VALUE '17 '.
010300         88  WS-PROTOCOL-IS-ICMP         VALUE '1  '.
010400     05  WS-PROTOCOL-NAME            PIC X(08).
010500     05  FILLER                      PIC X(04).
010600******************************************************************
010700*    PORT/PROTOCOL COMBINATION KEY - "PORT,PROTOCOL".            *
010800******************************************************************
010900 01  WS-COMBO-AREA.
011000     05  WS-COMBO-KEY                PIC X(14).
011100     05  WS-COMBO-KEY-PARTS REDEFINES WS-COMBO-KEY.
011200         10  WS-COMBO-PORT           PIC X(05).
011300         10  WS-COMBO-SEP            PIC X(01).
011400         10  WS-COMBO-PROTOCOL       PIC X(08).
011500     05  FILLER                      PIC X(04).
011600******************************************************************
011700*    TAG RESOLUTION FIELDS.                                      *
011800******************************************************************
011900 01  WS-TAG-FIELDS.
012000     05  WS-FOUND-TAG                PIC X(20).
012100     05  WS-DEFAULT-TAG              PIC X(20) VALUE 'Untagged'.
012200     05  FILLER                      PIC X(04).
012300******************************************************************
012400*    DESTINATION PORT AS LIFTED FROM FIELD 6 OF THE FLOW LINE.   *
012500******************************************************************
012600 01  WS-DST-PORT-AREA.
012700     05  WS-DST-PORT                 PIC X(05).
012800     05  FILLER                      PIC X(04).
012900******************************************************************
013000 LINKAGE SECTION.
013100******************************************************************
013200 01  FLOW-HANDLER-PARM.
013300     COPY FLWPARM.
013400     COPY FLWLKTB.
013500     COPY FLWTAGTB.
013600     COPY FLWPPTB.
013700******************************************************************
013800 PROCEDURE DIVISION USING FLOW-HANDLER-PARM
013900                          WS-LOOKUP-TABLE
014000                          WS-TAG-COUNT-TABLE
014100                          WS-PP-COUNT-TABLE.
014200******************************************************************
014300 1000-MAIN-LOGIC.
014400     SET RECORD-VALID TO TRUE.
014500     PERFORM 2000-SPLIT-AND-VALIDATE THRU 2000-EXIT.
014600     IF RECORD-INVALID
014700         GO TO 1000-EXIT.
014800     PERFORM 2200-TRANSLATE-PROTOCOL THRU 2200-EXIT.
014900     IF RECORD-INVALID
015000         GO TO 1000-EXIT.
015100     PERFORM 2300-BUILD-COMBO-KEY.
015200     PERFORM 2400-UPDATE-PP-COUNT THRU 2400-EXIT.
015300     PERFORM 2500-LOOKUP-TAG.
015400     PERFORM 2600-UPDATE-TAG-COUNT THRU 2600-EXIT.
015500 1000-EXIT.
015600     GOBACK.
015700******************************************************************
015800*    SPLIT THE LINE ON SPACES.  FEWER THAN 8 FIELDS IS INVALID.  *
015900******************************************************************
016000*    TKT3812 - 8-FIELD MINIMUM CHECK ADDED HERE.                  TKT3812 
016100 2000-SPLIT-AND-VALIDATE.
016200     MOVE ZERO TO WS-FLOW-FIELD-COUNT.
016300     MOVE SPACES TO WS-FLOW-RAW-VIEW.
016400     UNSTRING FLOW-LINE-TEXT DELIMITED BY ALL SPACE
016500         INTO WS-FLOW-FIELD (1) WS-FLOW-FIELD (2)
016600              WS-FLOW-FIELD (3) WS-FLOW-FIELD (4)
016700              WS-FLOW-FIELD (5) WS-FLOW-FIELD (6)
016800              WS-FLOW-FIELD (7) WS-FLOW-FIELD (8)
016900              WS-FLOW-FIELD (9) WS-FLOW-FIELD (10)
017000              WS-FLOW-FIELD (11) WS-FLOW-FIELD (12)
017100         TALLYING IN WS-FLOW-FIELD-COUNT
017200     END-UNSTRING.
017300     IF WS-FLOW-FIELD-COUNT < 8
017400         SET RECORD-INVALID TO TRUE
017500         GO TO 2000-EXIT.
017600     MOVE WS-FLOW-FIELD (6) TO WS-DST-PORT.
017700     MOVE WS-FLOW-FIELD (8) TO WS-PROTOCOL-NUM-TEXT.
017800 2000-EXIT.
017900     EXIT.
018000******************************************************************
018100*    TRANSLATE THE IANA PROTOCOL NUMBER TO ITS LOWER-CASE NAME.  *
018200*    ANY VALUE OTHER THAN 6, 17 OR 1 IS UNRECOGNIZED AND THE     *
018300*    RECORD IS REJECTED - NEITHER COUNT TABLE IS TOUCHED.        *
018400******************************************************************
018500 2200-TRANSLATE-PROTOCOL.
018600     IF WS-PROTOCOL-IS-TCP
018700         MOVE 'tcp     ' TO WS-PROTOCOL-NAME
018800     ELSE
018900     IF WS-PROTOCOL-IS-UDP
019000         MOVE 'udp     ' TO WS-PROTOCOL-NAME
019100     ELSE
019200     IF WS-PROTOCOL-IS-ICMP
019300         MOVE 'icmp    ' TO WS-PROTOCOL-NAME
019400     ELSE
019500         SET RECORD-INVALID TO TRUE
019600         GO TO 2200-EXIT.
019700 2200-EXIT.
019800     EXIT.
019900******************************************************************
020000*    BUILD THE "PORT,PROTOCOL" COMBINATION KEY.                  *
020100******************************************************************
020200*    TKT4108 - FIXED MISSING COMMA ON 5-DIGIT PORTS.              TKT4108 
020300 2300-BUILD-COMBO-KEY.
020400     MOVE WS-DST-PORT      TO WS-COMBO-PORT.
020500     MOVE ','              TO WS-COMBO-SEP.
020600     MOVE WS-PROTOCOL-NAME TO WS-COMBO-PROTOCOL.
020700******************************************************************
020800*    INCREMENT THE PORT/PROTOCOL COUNT, CREATING A NEW ENTRY     *
020900*    WITH A COUNT OF 1 THE FIRST TIME THIS COMBINATION IS SEEN.  *
021000******************************************************************
021100*    TKT5017 - TABLE LIMIT RAISED TO 2000 ENTRIES.                TKT5017 
021200 2400-UPDATE-PP-COUNT.
021300     SET WS-PPT-NDX TO 1.
021400     SEARCH WS-PPT-ENTRY VARYING WS-PPT-NDX
021500         AT END
021600             GO TO 2410-ADD-PP-ENTRY
021700         WHEN WS-PPT-KEY (WS-PPT-NDX) = WS-COMBO-KEY
021800             ADD 1 TO WS-PPT-COUNT (WS-PPT-NDX)
021900             GO TO 2400-EXIT
022000     END-SEARCH.
022100 2410-ADD-PP-ENTRY.
022200     IF WS-PPT-ENTRY-COUNT NOT < 2000
022300         SET WS-PPT-TABLE-FULL TO TRUE
022400         DISPLAY 'FLOWHDLR - PORT/PROTOCOL TABLE FULL, COMBO '
022500             'DROPPED: ' WS-COMBO-KEY UPON CONS-DEVICE
022600         GO TO 2400-EXIT.
022700     ADD 1 TO WS-PPT-ENTRY-COUNT.
022800     MOVE WS-COMBO-KEY TO WS-PPT-KEY (WS-PPT-ENTRY-COUNT).
022900     MOVE 1            TO WS-PPT-COUNT (WS-PPT-ENTRY-COUNT).
023000 2400-EXIT.
023100     EXIT.
023200******************************************************************
023300*    LOOK UP THE TAG FOR THIS COMBINATION.  DEFAULT "Untagged".  *
023400******************************************************************
023500 2500-LOOKUP-TAG.
023600     MOVE WS-DEFAULT-TAG TO WS-FOUND-TAG.
023700     SET WS-LKT-NDX TO 1.
023800     SEARCH WS-LKT-ENTRY VARYING WS-LKT-NDX
023900         AT END
024000             CONTINUE
024100         WHEN WS-LKT-KEY (WS-LKT-NDX) = WS-COMBO-KEY
024200             MOVE WS-LKT-TAG (WS-LKT-NDX) TO WS-FOUND-TAG
024300     END-SEARCH.
024400******************************************************************
024500*    INCREMENT THE TAG COUNT, CREATING A NEW ENTRY WITH A        *
024600*    COUNT OF 1 THE FIRST TIME THIS TAG IS SEEN.                 *
024700******************************************************************
024800 2600-UPDATE-TAG-COUNT.
024900     SET WS-TGT-NDX TO 1.
025000     SEARCH WS-TGT-ENTRY VARYING WS-TGT-NDX
025100         AT END
025200             GO TO 2610-ADD-TAG-ENTRY
025300         WHEN WS-TGT-TAG (WS-TGT-NDX) = WS-FOUND-TAG
025400             ADD 1 TO WS-TGT-COUNT (WS-TGT-NDX)
025500             GO TO 2600-EXIT
025600     END-SEARCH.
025700 2610-ADD-TAG-ENTRY.
025800     IF WS-TGT-ENTRY-COUNT NOT < 50
025900         SET WS-TGT-TABLE-FULL TO TRUE
026000         DISPLAY 'FLOWHDLR - TAG COUNT TABLE FULL, TAG '
026100             'DROPPED: ' WS-FOUND-TAG UPON CONS-DEVICE
026200         GO TO 2600-EXIT.
026300     ADD 1 TO WS-TGT-ENTRY-COUNT.
026400     MOVE WS-FOUND-TAG TO WS-TGT-TAG (WS-TGT-ENTRY-COUNT).
026500     MOVE 1            TO WS-TGT-COUNT (WS-TGT-ENTRY-COUNT).
026600 2600-EXIT.
026700     EXIT.
026800******************************************************************
026900 END PROGRAM FLOWHDLR.
